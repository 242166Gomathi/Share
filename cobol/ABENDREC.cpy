000100******************************************************************
000200*    COPYBOOK   -  ABENDREC                                      *
000300*    DESCRIPTION -  DUMP-LINE RECORD WRITTEN TO SYSOUT WHEN A     *
000400*                   JOB STEP HITS A CATASTROPHIC (NOT A BUSINESS  *
000500*                   REJECT) CONDITION - MISSING MASTER FILE,      *
000600*                   OPEN FAILURE, OR OTHER SYSTEM-LEVEL FAILURE   *
000700*    USED BY     -  BATEDIT                                      *
000800******************************************************************
000900* 011595 JS  ORIGINAL LAYOUT                                      *
001000******************************************************************
001100 01  ABEND-REC.
001200     05  FILLER                    PIC X(01) VALUE SPACE.
001300     05  ABEND-PARA-TAG            PIC X(10) VALUE "PARA-NAME:".
001400     05  PARA-NAME                 PIC X(30) VALUE SPACES.
001500     05  FILLER                    PIC X(01) VALUE SPACE.
001600     05  ABEND-REASON              PIC X(50) VALUE SPACES.
001700     05  FILLER                    PIC X(01) VALUE SPACE.
001800     05  EXPECTED-VAL              PIC X(15) VALUE SPACES.
001900     05  FILLER                    PIC X(01) VALUE SPACE.
002000     05  ACTUAL-VAL                PIC X(15) VALUE SPACES.
002100     05  FILLER                    PIC X(04) VALUE SPACES.
