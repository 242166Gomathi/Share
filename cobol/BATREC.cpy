000100******************************************************************
000200*    COPYBOOK   -  BATREC                                        *
000300*    DESCRIPTION -  BATCH TRANSACTION / POSTED BATCH RECORD       *
000400*                   LAYOUT FOR THE PHARMA BATCH INTAKE SUITE      *
000500*    USED BY     -  BATEDIT                                      *
000600******************************************************************
000700* 011595 JS  ORIGINAL LAYOUT - ONE RECORD PER SUBMITTED BATCH     *
000800* 032201 RD  ADDED CARE-LEVEL AND SHIPPING-CHARGE OUTPUT FIELDS   *
000900* 091507 KP  WIDENED PRICE TO 9(07)V99 PER FINANCE REQUEST #4471  *
001000******************************************************************
001100 01  WS-BATCH-REC.
001200*        BATCH IDENTIFIER - FORMAT IS THE LITERAL 'BTC-' PLUS A   *
001300*        4-DIGIT SEQUENCE NUMBER, EG 'BTC-1234'                   *
001400     05  BAT-BATCH-CODE            PIC X(08).
001500     05  BAT-MEDICINE-CODE         PIC X(06).
001600     05  BAT-WEIGHT                PIC 9(05)V99.
001700*        NUMERIC-EDIT VIEW OF THE WEIGHT FOR THE RANGE-CHECK AND  *
001800*        WEIGHT-RANGE CLASSIFICATION LOGIC                        *
001900     05  BAT-WEIGHT-X REDEFINES BAT-WEIGHT PIC 9(07).
002000     05  BAT-PRICE                 PIC 9(07)V99.
002100     05  BAT-MEDICINE-TYPE-CODE    PIC X(04).
002200     05  BAT-SHIPPING-CHARGE       PIC 9(05)V99.
002300     05  BAT-CARE-LEVEL            PIC X(14).
002400*        'Yes' OR 'No' - BLANK ON INPUT IS DERIVED FROM WEIGHT    *
002500     05  BAT-REFRIGERATION         PIC X(03).
002600         88  BAT-REFRIG-YES        VALUE "Yes".
002700         88  BAT-REFRIG-NO         VALUE "No ".
002800         88  BAT-REFRIG-BLANK      VALUE SPACES.
002900     05  FILLER                    PIC X(05) VALUE SPACES.
