000100******************************************************************
000200*    COPYBOOK   -  DISPREC                                       *
000300*    DESCRIPTION -  BATCH DISPOSITION REPORT - HEADING, DETAIL    *
000400*                   AND TOTALS LINES                              *
000500*    USED BY     -  BATEDIT                                      *
000600******************************************************************
000700* 011595 JS  ORIGINAL LAYOUT                                      *
000800* 032201 RD  DETAIL LINE SPLIT INTO ACCEPT/REJECT REDEFINES       *
000900******************************************************************
001000 01  RPT-HEADING-LINE.
001100     05  FILLER                    PIC X(01) VALUE SPACE.
001200     05  FILLER                    PIC X(45)
001300           VALUE "PHARMA BATCH INTAKE - DISPOSITION REPORT".
001400     05  FILLER                    PIC X(20) VALUE SPACES.
001500     05  RPT-HDG-DATE              PIC X(08).
001600     05  FILLER                    PIC X(58) VALUE SPACES.
001700
001800 01  RPT-COLUMN-LINE.
001900     05  FILLER                    PIC X(01) VALUE SPACE.
002000     05  FILLER                    PIC X(11) VALUE "BATCH-CODE".
002100     05  FILLER                    PIC X(03) VALUE SPACES.
002200     05  FILLER                    PIC X(09) VALUE "STATUS".
002300     05  FILLER                    PIC X(03) VALUE SPACES.
002400     05  FILLER                    PIC X(96)
002500           VALUE "ERR RESULT / SHIPPING CHARGE / CARE LEVEL".
002600
002700 01  RPT-DETAIL-LINE.
002800     05  RPT-BATCH-CODE            PIC X(08).
002900     05  FILLER                    PIC X(03) VALUE SPACES.
003000     05  RPT-STATUS                PIC X(08).
003100         88  RPT-STAT-ACCEPTED     VALUE "ACCEPTED".
003200         88  RPT-STAT-REJECTED     VALUE "REJECTED".
003300     05  FILLER                    PIC X(03) VALUE SPACES.
003400     05  RPT-RESULT-AREA           PIC X(60).
003450     05  RPT-REJECT-RESULT REDEFINES RPT-RESULT-AREA.
003460         10  RPT-ERROR-CODE        PIC 999.
003470         10  FILLER                PIC X(02) VALUE SPACES.
003480         10  RPT-ERROR-MESSAGE     PIC X(55).
003490     05  RPT-ACCEPT-RESULT REDEFINES RPT-RESULT-AREA.
003491         10  RPT-SHIP-CHARGE       PIC Z,ZZ9.99.
003492         10  FILLER                PIC X(04) VALUE SPACES.
003493         10  RPT-CARE-LEVEL        PIC X(14).
003494         10  FILLER                PIC X(33) VALUE SPACES.
003500
004700 01  RPT-TOTALS-LINE.
004800     05  FILLER                    PIC X(01) VALUE SPACE.
004900     05  RPT-TOT-LABEL             PIC X(30).
005000     05  RPT-TOT-COUNT             PIC ZZZ,ZZ9.
005100     05  FILLER                    PIC X(02) VALUE SPACES.
005200     05  RPT-TOT-AMOUNT            PIC Z,ZZZ,ZZ9.99.
005300     05  FILLER                    PIC X(60) VALUE SPACES.
