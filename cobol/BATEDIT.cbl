000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  BATEDIT.
000300 AUTHOR. J SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 01/23/89.
000600 DATE-COMPILED. 01/23/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS, RATES AND POSTS A DAILY PHARMA
001300*          BATCH-INTAKE TRANSACTION FILE PRODUCED BY THE
001400*          RECEIVING-DOCK DATA-ENTRY SCREENS.
001500*
001600*          IT CONTAINS A SINGLE RECORD FOR EVERY BATCH SUBMITTED
001700*          FOR INTAKE THAT DAY.
001800*
001900*          THE PROGRAM EDITS EACH RECORD AGAINST THE MEDICINE,
002000*          MEDICINE-TYPE AND SHIPPING-RATE MASTERS, COMPUTES THE
002100*          SHIPPING CHARGE AND CARE LEVEL FOR EACH GOOD BATCH,
002200*          POSTS IT TO THE BATCH MASTER FILE, AND PRINTS A
002300*          DISPOSITION REPORT WITH CONTROL TOTALS.
002400*
002500******************************************************************
002600*
002700*          INPUT FILE               -  DDS0002.BATTRAN
002800*
002900*          MEDICINE MASTER          -  DDS0002.MEDMSTR
003000*
003100*          MEDICINE-TYPE MASTER     -  DDS0002.MEDTYPE
003200*
003300*          SHIPPING-RATE MASTER     -  DDS0002.SHPMSTR
003400*
003500*          BATCH MASTER (IN/OUT)    -  DDS0002.BATPOST
003600*
003700*          DISPOSITION REPORT       -  DDS0002.BATRPT
003800*
003900*          DUMP FILE                -  SYSOUT
004000*
004100******************************************************************
004200*    CHANGE LOG
004300******************************************************************
004400* 012389 JS  ORIGINAL PROGRAM                                     *
004500* 031489 RD  ADDED SHPRATE CALL FOR REFRIGERATION SURCHARGE       *
004600* 082291 RD  ADDED BCHFMT CALL - BATCH CODE FORMAT WAS UNCHECKED  *
004700* 051593 TGD BATCH-CODE DUP CHECK NOW ALSO SCANS THE EXISTING     *
004800*             BATCH MASTER, NOT JUST THIS RUN - CR#2207           *
004900* 090894 RD  SEARCH ALL ADOPTED FOR THE THREE SORTED MASTERS -    *
005000*             LINEAR SEARCH WAS TOO SLOW ON THE FULL MEDICINE     *
005100*             MASTER LOAD                                        *
005200* 122999 KP  Y2K REVIEW - WS-DATE IS A 2-DIGIT-YEAR HEADING       *
005300*             FIELD ONLY, NO STORED DATES COMPARED - OK           *
005400* 010300 KP  HEADING DATE FORMAT CONFIRMED OK AFTER Y2K REVIEW    *
005500* 041403 KP  RE-CERTIFIED FOR SOX CONTROLS, NO LOGIC CHANGE       *
005600* 062011 KP  CARE-LEVEL TABLE LOOKUP RE-POINTED AT MEDTYPE-TABLE  *
005700*             ROW 88-LEVELS PER CR#5820                          *
005800* 110809 KP  COMMENT CLEANUP, NO LOGIC CHANGE                     *
005900* 030114 DLM ERROR-MESSAGE TEXT MADE TO MATCH THE FRONT-END       *
006000*             SCREENS EXACTLY - HELP DESK TICKET #8834            *
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.
006700     C01 IS NEXT-PAGE.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT SYSOUT
007200     ASSIGN TO UT-S-SYSOUT
007300       ORGANIZATION IS SEQUENTIAL.
007400
007500     SELECT BATTRAN
007600     ASSIGN TO UT-S-BATTRAN
007700       ORGANIZATION IS LINE SEQUENTIAL
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS TFCODE.
008000
008100     SELECT MEDMSTR
008200     ASSIGN TO UT-S-MEDMSTR
008300       ORGANIZATION IS LINE SEQUENTIAL
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS MFCODE.
008600
008700     SELECT MEDTYPE
008800     ASSIGN TO UT-S-MEDTYPE
008900       ORGANIZATION IS LINE SEQUENTIAL
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS YFCODE.
009200
009300     SELECT SHPMSTR
009400     ASSIGN TO UT-S-SHPMSTR
009500       ORGANIZATION IS LINE SEQUENTIAL
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS SFCODE.
009800
009900     SELECT BATPOST
010000     ASSIGN TO UT-S-BATPOST
010100       ORGANIZATION IS LINE SEQUENTIAL
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS PFCODE.
010400
010500     SELECT BATRPT
010600     ASSIGN TO UT-S-BATRPT
010700       ORGANIZATION IS LINE SEQUENTIAL
010800       ACCESS MODE IS SEQUENTIAL
010900       FILE STATUS IS RFCODE.
011000
011100 DATA DIVISION.
011200 FILE SECTION.
011300 FD  SYSOUT
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 130 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS SYSOUT-REC.
011900 01  SYSOUT-REC  PIC X(130).
012000
012100****** THIS FILE IS PASSED IN FROM THE RECEIVING-DOCK DATA-ENTRY
012200****** SCREENS - ONE RECORD PER SUBMITTED BATCH, ARRIVAL ORDER
012300 FD  BATTRAN
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 63 CHARACTERS
012600     DATA RECORD IS FD-BATTRAN-LINE.
012700 01  FD-BATTRAN-LINE                 PIC X(63).
012800
012900****** MEDICINE MASTER - SORTED ASCENDING BY MEDICINE-CODE
013000 FD  MEDMSTR
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 36 CHARACTERS
013300     DATA RECORD IS FD-MEDMSTR-LINE.
013400 01  FD-MEDMSTR-LINE                 PIC X(36).
013500
013600****** MEDICINE-TYPE MASTER - SORTED ASCENDING BY TYPE-CODE
013700 FD  MEDTYPE
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 24 CHARACTERS
014000     DATA RECORD IS FD-MEDTYPE-LINE.
014100 01  FD-MEDTYPE-LINE                 PIC X(24).
014200
014300****** SHIPPING-RATE MASTER - SORTED ASCENDING BY TYPE-CODE,
014400****** THEN WEIGHT-RANGE
014500 FD  SHPMSTR
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 13 CHARACTERS
014800     DATA RECORD IS FD-SHPMSTR-LINE.
014900 01  FD-SHPMSTR-LINE                 PIC X(13).
015000
015100****** BATCH MASTER - READ AT STARTUP FOR THE DUPLICATE-BATCH
015200****** CHECK, THEN EXTENDED WITH EVERY BATCH THIS RUN ACCEPTS
015300 FD  BATPOST
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 63 CHARACTERS
015600     DATA RECORD IS FD-BATPOST-LINE.
015700 01  FD-BATPOST-LINE                 PIC X(63).
015800
015900 FD  BATRPT
016000     LABEL RECORDS ARE STANDARD
016100     RECORD CONTAINS 132 CHARACTERS
016200     DATA RECORD IS FD-BATRPT-LINE.
016300 01  FD-BATRPT-LINE                  PIC X(132).
016400
016500 WORKING-STORAGE SECTION.
016600
016700 01  FILE-STATUS-CODES.
016800     05  TFCODE                    PIC X(02).
016900         88  CODE-READ             VALUE SPACES.
017000     05  MFCODE                    PIC X(02).
017100         88  CODE-READ             VALUE SPACES.
017200     05  YFCODE                    PIC X(02).
017300         88  CODE-READ             VALUE SPACES.
017400     05  SFCODE                    PIC X(02).
017500         88  CODE-READ             VALUE SPACES.
017600     05  PFCODE                    PIC X(02).
017700         88  CODE-READ             VALUE SPACES.
017800     05  RFCODE                    PIC X(02).
017900         88  CODE-WRITE            VALUE SPACES.
017950     05  FILLER                    PIC X(02) VALUE SPACES.
018000
018100 01  FLAGS-AND-SWITCHES.
018200     05  MORE-DATA-SW              PIC X(01) VALUE "Y".
018300         88  NO-MORE-DATA          VALUE "N".
018400     05  MORE-MEDICINE-SW          PIC X(01) VALUE "Y".
018500         88  NO-MORE-MEDICINE      VALUE "N".
018600     05  MORE-MEDTYPE-SW           PIC X(01) VALUE "Y".
018700         88  NO-MORE-MEDTYPE       VALUE "N".
018800     05  MORE-SHIPRATE-SW          PIC X(01) VALUE "Y".
018900         88  NO-MORE-SHIPRATE      VALUE "N".
019000     05  MORE-BATPOST-SW           PIC X(01) VALUE "Y".
019100         88  NO-MORE-BATPOST       VALUE "N".
019200     05  ERROR-FOUND-SW            PIC X(01) VALUE "N".
019300         88  RECORD-ERROR-FOUND    VALUE "Y".
019400         88  VALID-RECORD          VALUE "N".
019450     05  FILLER                    PIC X(01) VALUE SPACES.
019500
019600 01  COUNTERS-AND-ACCUMULATORS.
019700     05  RECORDS-READ              PIC 9(07) COMP.
019800     05  RECORDS-ACCEPTED          PIC 9(07) COMP.
019900     05  RECORDS-REJECTED          PIC 9(07) COMP.
020000     05  MED-TABLE-COUNT           PIC 9(04) COMP.
020100     05  MEDTYPE-TABLE-COUNT       PIC 9(04) COMP.
020200     05  SHIPRATE-TABLE-COUNT      PIC 9(04) COMP.
020300     05  BATCODE-TABLE-COUNT       PIC 9(06) COMP.
020400     05  TOTAL-SHIPPING-CHARGE     PIC S9(07)V99 COMP-3.
020500     05  TOTAL-PRICE               PIC S9(09)V99 COMP-3.
020550     05  FILLER                    PIC X(04) VALUE SPACES.
020600
020700 77  WS-DATE                       PIC 9(06).
020800 77  WS-BASE-CHARGE                PIC 9(05)V99.
020900 77  WS-WEIGHT-RANGE               PIC X(02).
021000 77  SHPRATE-RETURN-CD             PIC S9(04) COMP.
021100 77  BCHFMT-RETURN-CD              PIC S9(04) COMP.
021200
021300 01  WS-DATE-EDIT REDEFINES WS-DATE.
021400     05  WS-DATE-YY                PIC 9(02).
021500     05  WS-DATE-MM                PIC 9(02).
021600     05  WS-DATE-DD                PIC 9(02).
021700
021800 01  MISC-WS-FIELDS.
021900     05  WS-HDG-DATE               PIC X(08) VALUE SPACES.
022000     05  WS-ERROR-CODE             PIC 9(03) VALUE ZERO.
022050     05  WS-ERROR-CODE-X REDEFINES WS-ERROR-CODE PIC X(03).
022100     05  WS-ERROR-MESSAGE          PIC X(55) VALUE SPACES.
022200     05  ZERO-VAL                  PIC 9 VALUE 0.
022300     05  ONE-VAL                   PIC 9 VALUE 1.
022350     05  FILLER                    PIC X(04) VALUE SPACES.
022400
022500 01  SHPRATE-PARMS.
022600     05  SHPR-TYPE-CODE            PIC X(04).
022700     05  SHPR-WEIGHT-RANGE         PIC X(02).
022800     05  SHPR-REFRIGERATION        PIC X(03).
022900     05  SHPR-BASE-CHARGE          PIC 9(05)V99.
023000     05  SHPR-COMPUTED-CHARGE      PIC 9(05)V99.
023050     05  FILLER                    PIC X(02) VALUE SPACES.
023100
023200** BATCH TRANSACTION / POSTED BATCH RECORD
023300     COPY BATREC.
023400** MEDICINE MASTER RECORD BUFFER
023500     COPY MEDMSTR.
023600** MEDICINE-TYPE MASTER RECORD BUFFER
023700     COPY MEDTYPE.
023800** SHIPPING-RATE MASTER RECORD BUFFER
023900     COPY SHPMSTR.
024000** DISPOSITION REPORT LINES
024100     COPY DISPREC.
024200** SYSOUT DUMP RECORD
024300     COPY ABENDREC.
024400
024500 01  WS-MEDICINE-TABLE.
024600     05  MED-TABLE-ROW OCCURS 1 TO 2000 TIMES
024700             DEPENDING ON MED-TABLE-COUNT
024800             ASCENDING KEY IS MED-TAB-CODE
024900             INDEXED BY MED-IDX.
025000         10  MED-TAB-CODE          PIC X(06).
025100         10  MED-TAB-NAME          PIC X(30).
025150     05  FILLER                    PIC X(01) VALUE SPACES.
025200
025300 01  WS-MEDTYPE-TABLE.
025400     05  MEDTYPE-TABLE-ROW OCCURS 1 TO 200 TIMES
025500             DEPENDING ON MEDTYPE-TABLE-COUNT
025600             ASCENDING KEY IS MTY-TAB-CODE
025700             INDEXED BY MTY-IDX.
025800         10  MTY-TAB-CODE          PIC X(04).
025900         10  MTY-TAB-NAME          PIC X(20).
026000             88  MTY-TAB-CAPSULES  VALUE "CAPSULES".
026100             88  MTY-TAB-TABLETS   VALUE "TABLETS".
026200             88  MTY-TAB-SYRUPS    VALUE "SYRUPS".
026250     05  FILLER                    PIC X(01) VALUE SPACES.
026300
026400 01  WS-SHIPRATE-TABLE.
026500     05  SHIPRATE-TABLE-ROW OCCURS 1 TO 600 TIMES
026600             DEPENDING ON SHIPRATE-TABLE-COUNT
026700             ASCENDING KEY IS SHP-TAB-TYPE-CODE, SHP-TAB-WT-RANGE
026800             INDEXED BY SHP-IDX.
026900         10  SHP-TAB-TYPE-CODE     PIC X(04).
027000         10  SHP-TAB-WT-RANGE      PIC X(02).
027100         10  SHP-TAB-CHARGE        PIC 9(05)V99.
027150     05  FILLER                    PIC X(01) VALUE SPACES.
027200
027300 01  WS-BATCODE-TABLE.
027400     05  BATCODE-TABLE-ROW OCCURS 1 TO 50000 TIMES
027500             DEPENDING ON BATCODE-TABLE-COUNT
027600             INDEXED BY BCT-IDX.
027700         10  BCT-BATCH-CODE        PIC X(08).
027750     05  FILLER                    PIC X(01) VALUE SPACES.
027800
027900 PROCEDURE DIVISION.
028000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028100     PERFORM 100-MAINLINE THRU 100-EXIT
028200             UNTIL NO-MORE-DATA.
028300     PERFORM 990-CLEANUP THRU 990-EXIT.
028400     MOVE +0 TO RETURN-CODE.
028500     GOBACK.
028600
028700 000-HOUSEKEEPING.
028800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028900     DISPLAY "******** BEGIN JOB BATEDIT ********".
029000     ACCEPT  WS-DATE FROM DATE.
029100     MOVE WS-DATE-MM TO WS-HDG-DATE(1:2).
029200     MOVE "/" TO WS-HDG-DATE(3:1).
029300     MOVE WS-DATE-DD TO WS-HDG-DATE(4:2).
029400     MOVE "/" TO WS-HDG-DATE(6:1).
029500     MOVE WS-DATE-YY TO WS-HDG-DATE(7:2).
029600     INITIALIZE COUNTERS-AND-ACCUMULATORS.
029700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
029800
029900     READ MEDMSTR INTO FD-MEDICINE-MASTER-REC
030000         AT END MOVE "N" TO MORE-MEDICINE-SW
030100     END-READ.
030200     PERFORM 010-LOAD-MEDICINE-TABLE THRU 010-EXIT
030300             VARYING MED-IDX FROM 1 BY 1
030400             UNTIL NO-MORE-MEDICINE.
030500
030600     READ MEDTYPE INTO FD-MEDTYPE-MASTER-REC
030700         AT END MOVE "N" TO MORE-MEDTYPE-SW
030800     END-READ.
030900     PERFORM 020-LOAD-MEDTYPE-TABLE THRU 020-EXIT
031000             VARYING MTY-IDX FROM 1 BY 1
031100             UNTIL NO-MORE-MEDTYPE.
031200
031300     READ SHPMSTR INTO FD-SHIPRATE-MASTER-REC
031400         AT END MOVE "N" TO MORE-SHIPRATE-SW
031500     END-READ.
031600     PERFORM 030-LOAD-SHIPRATE-TABLE THRU 030-EXIT
031700             VARYING SHP-IDX FROM 1 BY 1
031800             UNTIL NO-MORE-SHIPRATE.
031900
032000     READ BATPOST INTO WS-BATCH-REC
032100         AT END MOVE "N" TO MORE-BATPOST-SW
032200     END-READ.
032300     PERFORM 040-LOAD-BATCODE-TABLE THRU 040-EXIT
032400             VARYING BCT-IDX FROM 1 BY 1
032500             UNTIL NO-MORE-BATPOST.
032600
032700     PERFORM 045-EXTEND-BATPOST-FILE THRU 045-EXIT.
032800     PERFORM 060-WRITE-REPORT-HEADING THRU 060-EXIT.
032900
033000     READ BATTRAN INTO WS-BATCH-REC
033100         AT END MOVE "N" TO MORE-DATA-SW
033200     END-READ.
033300     IF NO-MORE-DATA
033400         MOVE "EMPTY BATCH TRANSACTION FILE" TO ABEND-REASON
033500         GO TO 1000-ABEND-RTN.
033600     ADD +1 TO RECORDS-READ.
033700 000-EXIT.
033800     EXIT.
033900
034000 010-LOAD-MEDICINE-TABLE.
034100     MOVE "010-LOAD-MEDICINE-TABLE" TO PARA-NAME.
034200     ADD +1 TO MED-TABLE-COUNT.
034300     MOVE MED-MSTR-CODE TO MED-TAB-CODE(MED-IDX).
034400     MOVE MED-MSTR-NAME TO MED-TAB-NAME(MED-IDX).
034500     READ MEDMSTR INTO FD-MEDICINE-MASTER-REC
034600         AT END MOVE "N" TO MORE-MEDICINE-SW
034700     END-READ.
034800 010-EXIT.
034900     EXIT.
035000
035100 020-LOAD-MEDTYPE-TABLE.
035200     MOVE "020-LOAD-MEDTYPE-TABLE" TO PARA-NAME.
035300     ADD +1 TO MEDTYPE-TABLE-COUNT.
035400     MOVE MTY-MSTR-CODE TO MTY-TAB-CODE(MTY-IDX).
035500     MOVE MTY-MSTR-NAME TO MTY-TAB-NAME(MTY-IDX).
035600     READ MEDTYPE INTO FD-MEDTYPE-MASTER-REC
035700         AT END MOVE "N" TO MORE-MEDTYPE-SW
035800     END-READ.
035900 020-EXIT.
036000     EXIT.
036100
036200 030-LOAD-SHIPRATE-TABLE.
036300     MOVE "030-LOAD-SHIPRATE-TABLE" TO PARA-NAME.
036400     ADD +1 TO SHIPRATE-TABLE-COUNT.
036500     MOVE SHP-MSTR-TYPE-CODE TO SHP-TAB-TYPE-CODE(SHP-IDX).
036600     MOVE SHP-MSTR-WT-RANGE  TO SHP-TAB-WT-RANGE(SHP-IDX).
036700     MOVE SHP-MSTR-CHARGE    TO SHP-TAB-CHARGE(SHP-IDX).
036800     READ SHPMSTR INTO FD-SHIPRATE-MASTER-REC
036900         AT END MOVE "N" TO MORE-SHIPRATE-SW
037000     END-READ.
037100 030-EXIT.
037200     EXIT.
037300
037400 040-LOAD-BATCODE-TABLE.
037500     MOVE "040-LOAD-BATCODE-TABLE" TO PARA-NAME.
037600     ADD +1 TO BATCODE-TABLE-COUNT.
037700     MOVE BAT-BATCH-CODE TO BCT-BATCH-CODE(BCT-IDX).
037800     READ BATPOST INTO WS-BATCH-REC
037900         AT END MOVE "N" TO MORE-BATPOST-SW
038000     END-READ.
038100 040-EXIT.
038200     EXIT.
038300
038400 045-EXTEND-BATPOST-FILE.
038500     MOVE "045-EXTEND-BATPOST-FILE" TO PARA-NAME.
038600*    THE STARTUP PASS ABOVE OPENED BATPOST INPUT SO THE DUP-CHECK
038700*    TABLE COULD BE BUILT FROM WHAT IS ALREADY ON FILE - REOPEN
038800*    IT EXTEND SO TODAY'S ACCEPTED BATCHES LAND AFTER THEM
038900     CLOSE BATPOST.
039000     OPEN EXTEND BATPOST.
039100 045-EXIT.
039200     EXIT.
039300
039400 060-WRITE-REPORT-HEADING.
039500     MOVE "060-WRITE-REPORT-HEADING" TO PARA-NAME.
039600     MOVE WS-HDG-DATE TO RPT-HDG-DATE.
039700     WRITE FD-BATRPT-LINE FROM RPT-HEADING-LINE.
039800     WRITE FD-BATRPT-LINE FROM RPT-COLUMN-LINE.
039900 060-EXIT.
040000     EXIT.
040100
040200 100-MAINLINE.
040300     MOVE "100-MAINLINE" TO PARA-NAME.
040400     PERFORM 200-DERIVE-REFRIGERATION THRU 200-EXIT.
040500     PERFORM 300-EDIT-BATCH-RECORD THRU 300-EXIT.
040600     IF RECORD-ERROR-FOUND
040700         PERFORM 410-REPORT-REJECTED-BATCH THRU 410-EXIT
040800     ELSE
040900         PERFORM 400-POST-ACCEPTED-BATCH THRU 400-EXIT.
041000     PERFORM 900-READ-BATCH-TRANS THRU 900-EXIT.
041100 100-EXIT.
041200     EXIT.
041300
041400 200-DERIVE-REFRIGERATION.
041500     MOVE "200-DERIVE-REFRIGERATION" TO PARA-NAME.
041600*    REFRIGERATION IS ONLY DERIVED WHEN THE DATA-ENTRY SCREEN
041700*    LEFT IT BLANK - AN EXPLICIT YES OR NO ON THE TRANSACTION
041800*    ALWAYS WINS                                                 030114DLM
041900     IF BAT-REFRIGERATION = SPACES
042000         IF BAT-WEIGHT > 500.00
042100             MOVE "Yes" TO BAT-REFRIGERATION
042200         ELSE
042300             MOVE "No " TO BAT-REFRIGERATION.
042400 200-EXIT.
042500     EXIT.
042600
042700 300-EDIT-BATCH-RECORD.
042800     MOVE "N" TO ERROR-FOUND-SW.
042900     MOVE "300-EDIT-BATCH-RECORD" TO PARA-NAME.
043000*    RULE ORDER BELOW MUST MATCH THE INTAKE SCREEN'S EDIT ORDER
043100*    EXACTLY - FIRST FAILURE WINS, SEE HELP DESK TICKET #8834    030114DLM
043200     IF BAT-MEDICINE-CODE = SPACES
043300         MOVE 510 TO WS-ERROR-CODE
043400         MOVE "Medicine code is required" TO WS-ERROR-MESSAGE
043500         MOVE "Y" TO ERROR-FOUND-SW
043600         GO TO 300-EXIT.
043700
043800     IF BAT-BATCH-CODE = SPACES
043900         MOVE 513 TO WS-ERROR-CODE
044000         MOVE "Batch code is required" TO WS-ERROR-MESSAGE
044100         MOVE "Y" TO ERROR-FOUND-SW
044200         GO TO 300-EXIT.
044300
044400     CALL "BCHFMT" USING BAT-BATCH-CODE, BCHFMT-RETURN-CD.
044500     IF BCHFMT-RETURN-CD NOT = ZERO
044600         MOVE 513 TO WS-ERROR-CODE
044700         MOVE "Batch code should be in the format 'BTC-1234'"
044800                                 TO WS-ERROR-MESSAGE
044900         MOVE "Y" TO ERROR-FOUND-SW
045000         GO TO 300-EXIT.
045100
045200     IF BAT-WEIGHT < 100
045300         MOVE 512 TO WS-ERROR-CODE
045400         MOVE "Batch Weight should be greater than 100"
045500                                 TO WS-ERROR-MESSAGE
045600         MOVE "Y" TO ERROR-FOUND-SW
045700         GO TO 300-EXIT.
045800
045900     IF BAT-REFRIGERATION = SPACES
046000         MOVE 516 TO WS-ERROR-CODE
046100         MOVE "Refrigeration requirement is mandatory"
046200                                 TO WS-ERROR-MESSAGE
046300         MOVE "Y" TO ERROR-FOUND-SW
046400         GO TO 300-EXIT.
046500
046600     PERFORM 320-CHECK-DUPLICATE-BATCH THRU 320-EXIT.
046700     IF RECORD-ERROR-FOUND
046800         GO TO 300-EXIT.
046900
047000     PERFORM 330-CHECK-MEDICINE-CODE-EXISTS THRU 330-EXIT.
047100     IF RECORD-ERROR-FOUND
047200         GO TO 300-EXIT.
047300
047400     PERFORM 340-RATE-SHIPPING-CHARGE THRU 340-EXIT.
047500     IF RECORD-ERROR-FOUND
047600         GO TO 300-EXIT.
047700
047800     PERFORM 350-ASSIGN-CARE-LEVEL THRU 350-EXIT.
047900 300-EXIT.
048000     EXIT.
048100
048200 320-CHECK-DUPLICATE-BATCH.
048300     MOVE "320-CHECK-DUPLICATE-BATCH" TO PARA-NAME.
048400*    SCANS BOTH TODAY'S ACCEPTED BATCHES AND THE EXISTING BATCH
048500*    MASTER - BOTH WERE LOADED INTO THE SAME TABLE AT STARTUP    051593TGD
048600     IF BATCODE-TABLE-COUNT = ZERO
048700         GO TO 320-EXIT.
048800     PERFORM 321-SCAN-BATCODE-TABLE THRU 321-EXIT
048900             VARYING BCT-IDX FROM 1 BY 1
049000             UNTIL BCT-IDX > BATCODE-TABLE-COUNT
049100                OR RECORD-ERROR-FOUND.
049200 320-EXIT.
049300     EXIT.
049400
049500 321-SCAN-BATCODE-TABLE.
049600     IF BCT-BATCH-CODE(BCT-IDX) = BAT-BATCH-CODE
049700         MOVE 511 TO WS-ERROR-CODE
049800         MOVE "Batch Code already exists" TO WS-ERROR-MESSAGE
049900         MOVE "Y" TO ERROR-FOUND-SW.
050000 321-EXIT.
050100     EXIT.
050200
050300 330-CHECK-MEDICINE-CODE-EXISTS.
050400     MOVE "330-CHECK-MEDICINE-CODE-EXISTS" TO PARA-NAME.
050500     SET MED-IDX TO 1.
050600     SEARCH ALL MED-TABLE-ROW
050700         AT END
050800             MOVE 510 TO WS-ERROR-CODE
050900             MOVE "Medicine code does not exist" TO WS-ERROR-MESSAGE
051000             MOVE "Y" TO ERROR-FOUND-SW
051100         WHEN MED-TAB-CODE(MED-IDX) = BAT-MEDICINE-CODE
051200             CONTINUE
051300     END-SEARCH.
051400 330-EXIT.
051500     EXIT.
051600
051700 340-RATE-SHIPPING-CHARGE.
051800     MOVE "340-RATE-SHIPPING-CHARGE" TO PARA-NAME.
051900     PERFORM 342-CLASSIFY-WEIGHT-RANGE THRU 342-EXIT.
052000     SET SHP-IDX TO 1.
052100     SEARCH ALL SHIPRATE-TABLE-ROW
052200         AT END
052300             MOVE 514 TO WS-ERROR-CODE
052400             MOVE "Shipping charge not found" TO WS-ERROR-MESSAGE
052500             MOVE "Y" TO ERROR-FOUND-SW
052600         WHEN SHP-TAB-TYPE-CODE(SHP-IDX) = BAT-MEDICINE-TYPE-CODE
052700          AND SHP-TAB-WT-RANGE(SHP-IDX)  = WS-WEIGHT-RANGE
052800             MOVE SHP-TAB-CHARGE(SHP-IDX) TO WS-BASE-CHARGE
052900     END-SEARCH.
053000
053100     IF VALID-RECORD
053200         MOVE BAT-MEDICINE-TYPE-CODE TO SHPR-TYPE-CODE
053300         MOVE WS-WEIGHT-RANGE        TO SHPR-WEIGHT-RANGE
053400         MOVE BAT-REFRIGERATION      TO SHPR-REFRIGERATION
053500         MOVE WS-BASE-CHARGE         TO SHPR-BASE-CHARGE
053600         CALL "SHPRATE" USING SHPRATE-PARMS, SHPRATE-RETURN-CD
053700         IF SHPRATE-RETURN-CD NOT = ZERO
053800             MOVE 500 TO WS-ERROR-CODE
053900             MOVE "General system Error" TO WS-ERROR-MESSAGE
054000             MOVE "Y" TO ERROR-FOUND-SW
054100         ELSE
054200             MOVE SHPR-COMPUTED-CHARGE TO BAT-SHIPPING-CHARGE.
054300 340-EXIT.
054400     EXIT.
054500
054600 342-CLASSIFY-WEIGHT-RANGE.
054700     MOVE "342-CLASSIFY-WEIGHT-RANGE" TO PARA-NAME.
054800     IF BAT-WEIGHT > 1000.00
054900         MOVE "W3" TO WS-WEIGHT-RANGE
055000     ELSE
055100         IF BAT-WEIGHT > 500.00
055200             MOVE "W2" TO WS-WEIGHT-RANGE
055300         ELSE
055400             MOVE "W1" TO WS-WEIGHT-RANGE.
055500 342-EXIT.
055600     EXIT.
055700
055800 350-ASSIGN-CARE-LEVEL.
055900     MOVE "350-ASSIGN-CARE-LEVEL" TO PARA-NAME.
056000     SET MTY-IDX TO 1.
056100     SEARCH ALL MEDTYPE-TABLE-ROW
056200         AT END
056300             MOVE 515 TO WS-ERROR-CODE
056400             MOVE "Medicine type not found" TO WS-ERROR-MESSAGE
056500             MOVE "Y" TO ERROR-FOUND-SW
056600         WHEN MTY-TAB-CODE(MTY-IDX) = BAT-MEDICINE-TYPE-CODE
056700             PERFORM 352-CLASSIFY-CARE-LEVEL THRU 352-EXIT
056800     END-SEARCH.
056900 350-EXIT.
057000     EXIT.
057100
057200 352-CLASSIFY-CARE-LEVEL.
057300     MOVE "352-CLASSIFY-CARE-LEVEL" TO PARA-NAME.
057400     IF MTY-TAB-CAPSULES(MTY-IDX)
057500         MOVE "Normal" TO BAT-CARE-LEVEL
057600     ELSE
057700     IF MTY-TAB-TABLETS(MTY-IDX)
057800         MOVE "High" TO BAT-CARE-LEVEL
057900     ELSE
058000     IF MTY-TAB-SYRUPS(MTY-IDX)
058100         MOVE "Extremely High" TO BAT-CARE-LEVEL
058200     ELSE
058300         MOVE "Normal" TO BAT-CARE-LEVEL.
058400 352-EXIT.
058500     EXIT.
058600
058700 400-POST-ACCEPTED-BATCH.
058800     MOVE "400-POST-ACCEPTED-BATCH" TO PARA-NAME.
058900     ADD +1 TO RECORDS-ACCEPTED.
059000     ADD BAT-SHIPPING-CHARGE TO TOTAL-SHIPPING-CHARGE.
059100     ADD BAT-PRICE           TO TOTAL-PRICE.
059200     WRITE FD-BATPOST-LINE FROM WS-BATCH-REC.
059300
059400     ADD +1 TO BATCODE-TABLE-COUNT.
059500     SET BCT-IDX TO BATCODE-TABLE-COUNT.
059600     MOVE BAT-BATCH-CODE TO BCT-BATCH-CODE(BCT-IDX).
059700
059800     MOVE SPACES TO RPT-DETAIL-LINE.
059900     MOVE BAT-BATCH-CODE TO RPT-BATCH-CODE.
060000     MOVE "ACCEPTED" TO RPT-STATUS.
060100     MOVE BAT-SHIPPING-CHARGE TO RPT-SHIP-CHARGE.
060200     MOVE BAT-CARE-LEVEL TO RPT-CARE-LEVEL.
060300     WRITE FD-BATRPT-LINE FROM RPT-DETAIL-LINE.
060400 400-EXIT.
060500     EXIT.
060600
060700 410-REPORT-REJECTED-BATCH.
060800     MOVE "410-REPORT-REJECTED-BATCH" TO PARA-NAME.
060900     ADD +1 TO RECORDS-REJECTED.
061000     MOVE SPACES TO RPT-DETAIL-LINE.
061100     MOVE BAT-BATCH-CODE TO RPT-BATCH-CODE.
061200     MOVE "REJECTED" TO RPT-STATUS.
061300     MOVE WS-ERROR-CODE TO RPT-ERROR-CODE.
061400     MOVE WS-ERROR-MESSAGE TO RPT-ERROR-MESSAGE.
061500     WRITE FD-BATRPT-LINE FROM RPT-DETAIL-LINE.
061600 410-EXIT.
061700     EXIT.
061800
061900 500-PRINT-REPORT-TOTALS.
062000     MOVE "500-PRINT-REPORT-TOTALS" TO PARA-NAME.
062100     MOVE SPACES TO RPT-TOTALS-LINE.
062200     MOVE "RECORDS READ" TO RPT-TOT-LABEL.
062300     MOVE RECORDS-READ TO RPT-TOT-COUNT.
062400     WRITE FD-BATRPT-LINE FROM RPT-TOTALS-LINE.
062500
062600     MOVE SPACES TO RPT-TOTALS-LINE.
062700     MOVE "RECORDS ACCEPTED" TO RPT-TOT-LABEL.
062800     MOVE RECORDS-ACCEPTED TO RPT-TOT-COUNT.
062900     WRITE FD-BATRPT-LINE FROM RPT-TOTALS-LINE.
063000
063100     MOVE SPACES TO RPT-TOTALS-LINE.
063200     MOVE "RECORDS REJECTED" TO RPT-TOT-LABEL.
063300     MOVE RECORDS-REJECTED TO RPT-TOT-COUNT.
063400     WRITE FD-BATRPT-LINE FROM RPT-TOTALS-LINE.
063500
063600     MOVE SPACES TO RPT-TOTALS-LINE.
063700     MOVE "TOTAL SHIPPING CHARGE" TO RPT-TOT-LABEL.
063800     MOVE TOTAL-SHIPPING-CHARGE TO RPT-TOT-AMOUNT.
063900     WRITE FD-BATRPT-LINE FROM RPT-TOTALS-LINE.
064000
064100     MOVE SPACES TO RPT-TOTALS-LINE.
064200     MOVE "TOTAL PRICE OF ACCEPTED BATCHES" TO RPT-TOT-LABEL.
064300     MOVE TOTAL-PRICE TO RPT-TOT-AMOUNT.
064400     WRITE FD-BATRPT-LINE FROM RPT-TOTALS-LINE.
064500 500-EXIT.
064600     EXIT.
064700
064800 800-OPEN-FILES.
064900     MOVE "800-OPEN-FILES" TO PARA-NAME.
065000     OPEN OUTPUT SYSOUT, BATRPT.
065100     OPEN INPUT BATTRAN, MEDMSTR, MEDTYPE, SHPMSTR, BATPOST.
065200 800-EXIT.
065300     EXIT.
065400
065500 850-CLOSE-FILES.
065600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
065700     CLOSE BATTRAN, MEDMSTR, MEDTYPE, SHPMSTR, BATPOST,
065800           BATRPT, SYSOUT.
065900 850-EXIT.
066000     EXIT.
066100
066200 900-READ-BATCH-TRANS.
066300     MOVE "900-READ-BATCH-TRANS" TO PARA-NAME.
066400     READ BATTRAN INTO WS-BATCH-REC
066500         AT END MOVE "N" TO MORE-DATA-SW
066600         GO TO 900-EXIT
066700     END-READ.
066800     ADD +1 TO RECORDS-READ.
066900 900-EXIT.
067000     EXIT.
067100
067200 990-CLEANUP.
067300     MOVE "990-CLEANUP" TO PARA-NAME.
067400     PERFORM 500-PRINT-REPORT-TOTALS THRU 500-EXIT.
067500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
067600     DISPLAY "** RECORDS READ **".
067700     DISPLAY RECORDS-READ.
067800     DISPLAY "** RECORDS ACCEPTED **".
067900     DISPLAY RECORDS-ACCEPTED.
068000     DISPLAY "** RECORDS REJECTED **".
068100     DISPLAY RECORDS-REJECTED.
068200     DISPLAY "******** NORMAL END OF JOB BATEDIT ********".
068300 990-EXIT.
068400     EXIT.
068500
068600 1000-ABEND-RTN.
068700     WRITE SYSOUT-REC FROM ABEND-REC.
068800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
068900     DISPLAY "*** ABNORMAL END OF JOB - BATEDIT ***" UPON CONSOLE.
069000     DIVIDE ZERO-VAL INTO ONE-VAL.
