000100******************************************************************
000200*    COPYBOOK   -  SHPMSTR                                       *
000300*    DESCRIPTION -  SHIPPING-RATE MASTER RECORD BUFFER - KEYED    *
000400*                   BY MEDICINE-TYPE-CODE + WEIGHT-RANGE.  ONE    *
000500*                   RECORD IS READ HERE AT A TIME AND MOVED INTO  *
000600*                   THE WS-SHIPRATE-TABLE ARRAY BUILT IN BATEDIT  *
000700*                   AT JOB START                                  *
000800*    USED BY     -  BATEDIT                                      *
000900******************************************************************
001000* 011595 JS  ORIGINAL LAYOUT                                      *
001100******************************************************************
001200 01  FD-SHIPRATE-MASTER-REC.
001300     05  SHP-MSTR-TYPE-CODE        PIC X(04).
001400     05  SHP-MSTR-WT-RANGE         PIC X(02).
001500     05  SHP-MSTR-CHARGE           PIC 9(05)V99.
