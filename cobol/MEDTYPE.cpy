000100******************************************************************
000200*    COPYBOOK   -  MEDTYPE                                       *
000300*    DESCRIPTION -  MEDICINE-TYPE MASTER RECORD BUFFER - KEYED    *
000400*                   BY MEDICINE-TYPE-CODE.  ONE RECORD IS READ    *
000500*                   HERE AT A TIME AND MOVED INTO THE             *
000600*                   WS-MEDTYPE-TABLE ARRAY BUILT IN BATEDIT AT    *
000700*                   JOB START                                     *
000800*    USED BY     -  BATEDIT                                      *
000900******************************************************************
001000* 011595 JS  ORIGINAL LAYOUT                                      *
001100* 062011 KP  CARE-LEVEL 88-LEVELS MOVED TO THE TABLE ROW - #5820  *
001200******************************************************************
001300 01  FD-MEDTYPE-MASTER-REC.
001400     05  MTY-MSTR-CODE             PIC X(04).
001500     05  MTY-MSTR-NAME             PIC X(20).
