000100******************************************************************
000200*    COPYBOOK   -  MEDMSTR                                       *
000300*    DESCRIPTION -  MEDICINE MASTER RECORD BUFFER - KEYED BY      *
000400*                   MEDICINE-CODE.  ONE RECORD IS READ HERE AT    *
000500*                   A TIME AND MOVED INTO THE WS-MEDICINE-TABLE   *
000600*                   ARRAY BUILT IN BATEDIT AT JOB START           *
000700*    USED BY     -  BATEDIT                                      *
000800******************************************************************
000900* 011595 JS  ORIGINAL LAYOUT                                      *
001000******************************************************************
001100 01  FD-MEDICINE-MASTER-REC.
001200     05  MED-MSTR-CODE             PIC X(06).
001300     05  MED-MSTR-NAME             PIC X(30).
