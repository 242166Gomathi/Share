000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SHPRATE.
000400 AUTHOR. R DIAZ.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*         THIS SUBPROGRAM IS CALLED BY BATEDIT ONCE A BATCH HAS
001300*         BEEN MATCHED TO A ROW ON THE SHIPPING-RATE MASTER TABLE
001400*         BY (MEDICINE-TYPE-CODE, WEIGHT-RANGE).  IT RETURNS THE
001500*         SHIPPING CHARGE FOR THE BATCH, ADDING THE STANDARD 5%
001600*         REFRIGERATION SURCHARGE WHEN THE BATCH REQUIRES COLD
001700*         STORAGE IN TRANSIT.
001800*
001900******************************************************************
002000*    CHANGE LOG
002100******************************************************************
002200* 031489 RD  ORIGINAL PROGRAM - FLAT 5% REFRIGERATION SURCHARGE   *
002300* 072290 RD  ROUNDED THE SURCHARGE COMPUTE - AUDIT FINDING #114   *
002400* 051593 TGD ADDED SHPR-RETURN-CODE FOR CALLER ERROR TRAPPING     *
002500* 090894 RD  TRACE FIELDS ADDED FOR SYSOUT DUMP ON BAD CHARGE     *
002600* 122999 KP  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM - OK     *
002700* 041403 KP  NO-OP EDIT PASS, RE-CERTIFIED FOR SOX CONTROLS       *
002800* 110809 KP  COMMENT CLEANUP, NO LOGIC CHANGE                     *
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 INPUT-OUTPUT SECTION.
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900 WORKING-STORAGE SECTION.
004000 01  WS-TRACE-FIELDS.
004100     05  WS-BASE-CHARGE-TRACE      PIC 9(05)V99 COMP-3.
004200*        NUMERIC-EDIT VIEW OF THE BASE CHARGE FOR THE SYSOUT      *
004300*        TRACE LINE WRITTEN WHEN THE SURCHARGE MATH OVERFLOWS     *
004400     05  WS-BASE-CHARGE-TRACE-X REDEFINES WS-BASE-CHARGE-TRACE
004500                                 PIC 9(07)V99.
004600     05  WS-SURCHARGE-PCT          PIC 9V999 VALUE 1.050.
004650     05  WS-COMPUTED-CHARGE-TRACE PIC 9(05)V99 COMP-3.
004660     05  WS-COMPUTED-CHARGE-TRACE-X REDEFINES
004670               WS-COMPUTED-CHARGE-TRACE PIC 9(07)V99.
004680     05  WS-RETURN-CODE-TRACE      PIC S9(04) COMP.
004690     05  WS-RETURN-CODE-TRACE-X REDEFINES
004700               WS-RETURN-CODE-TRACE PIC S9(04).
004710     05  FILLER                    PIC X(01) VALUE SPACES.
004800 LINKAGE SECTION.
004900 01  SHPRATE-PARMS.
005000     05  SHPR-TYPE-CODE            PIC X(04).
005100     05  SHPR-WEIGHT-RANGE         PIC X(02).
005200     05  SHPR-REFRIGERATION        PIC X(03).
005300         88  SHPR-REFRIG-YES       VALUE "Yes".
005400     05  SHPR-BASE-CHARGE          PIC 9(05)V99.
005500     05  SHPR-COMPUTED-CHARGE      PIC 9(05)V99.
005550     05  FILLER                    PIC X(02).
005600 01  SHPR-RETURN-CODE              PIC S9(04) COMP.
005700
005800 PROCEDURE DIVISION USING SHPRATE-PARMS, SHPR-RETURN-CODE.
005900 000-CALC-SHIPPING-CHARGE.
006000     MOVE ZERO TO SHPR-RETURN-CODE.
006100     MOVE SHPR-BASE-CHARGE TO WS-BASE-CHARGE-TRACE.
006200
006300     IF SHPR-REFRIG-YES
006400         COMPUTE SHPR-COMPUTED-CHARGE ROUNDED =
006500                 SHPR-BASE-CHARGE * WS-SURCHARGE-PCT
006600         ON SIZE ERROR
006700             MOVE -1 TO SHPR-RETURN-CODE
006800             MOVE SHPR-BASE-CHARGE TO SHPR-COMPUTED-CHARGE
006900         END-COMPUTE
007000     ELSE
007100         MOVE SHPR-BASE-CHARGE TO SHPR-COMPUTED-CHARGE.
007200
007300     GOBACK.
