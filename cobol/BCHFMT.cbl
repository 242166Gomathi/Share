000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BCHFMT.
000400 AUTHOR. R DIAZ.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*         THIS SUBPROGRAM CHECKS THAT A BATCH CODE IS IN THE
001300*         FORMAT 'BTC-NNNN' - THE LITERAL 'BTC-' FOLLOWED BY
001400*         EXACTLY FOUR NUMERIC DIGITS.  CALLED BY BATEDIT DURING
001500*         THE FIELD-EDIT PASS OVER EACH INCOMING BATCH.
001600*
001700******************************************************************
001800*    CHANGE LOG
001900******************************************************************
002000* 031489 RD  ORIGINAL PROGRAM                                     *
002100* 082291 RD  TIGHTENED CHECK - TRAILING SPACES NOW FAIL THE EDIT  *
002200* 051593 TGD RENAMED RETURN-CD PER SHOP CALL-CONVENTION STANDARD  *
002300* 122999 KP  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM - OK     *
002400* 060105 KP  TALLY FIELDS ADDED FOR SYSOUT TRACE ON A BAD CODE    *
002500******************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 INPUT-OUTPUT SECTION.
003100
003200 DATA DIVISION.
003300 FILE SECTION.
003400
003500 WORKING-STORAGE SECTION.
003600 01  WS-EDIT-FIELDS.
003700     05  WS-LITERAL-PART           PIC X(04).
003800     05  WS-DIGIT-PART             PIC X(04).
003900     05  WS-NON-NUMERIC-TALLY      PIC 9(02) COMP.
004000*        UPPERCASE VIEW OF THE DIGIT PART USED ONLY FOR THE       *
004100*        SYSOUT TRACE LINE, NEVER FOR THE EDIT ITSELF             *
004200     05  WS-DIGIT-PART-TRACE REDEFINES WS-DIGIT-PART PIC 9(04).
004350*        BYTE-AT-A-TIME VIEW OF THE LITERAL PART, USED ONLY BY    *
004360*        THE SYSOUT TRACE LINE ON A BAD LITERAL                   *
004370     05  WS-LITERAL-PART-BYTES REDEFINES WS-LITERAL-PART.
004380         10  WS-LITERAL-BYTE   OCCURS 4 TIMES PIC X(01).
004390     05  WS-RETURN-CD-TRACE        PIC S9(04) COMP VALUE ZERO.
004395     05  WS-RETURN-CD-TRACE-X REDEFINES WS-RETURN-CD-TRACE
004396                                 PIC S9(04).
004397     05  FILLER                    PIC X(01) VALUE SPACES.
004400 LINKAGE SECTION.
004500 01  BCHFMT-CODE-IN                PIC X(08).
004600 01  BCHFMT-RETURN-CD              PIC S9(04) COMP.
004700
004800 PROCEDURE DIVISION USING BCHFMT-CODE-IN, BCHFMT-RETURN-CD.
004900 000-CHECK-BATCH-CODE-FORMAT.
005000     MOVE ZERO  TO BCHFMT-RETURN-CD.
005100     MOVE ZERO  TO WS-NON-NUMERIC-TALLY.
005200     MOVE BCHFMT-CODE-IN(1:4) TO WS-LITERAL-PART.
005300     MOVE BCHFMT-CODE-IN(5:4) TO WS-DIGIT-PART.
005400
005500     IF WS-LITERAL-PART NOT = "BTC-"
005600         MOVE -1 TO BCHFMT-RETURN-CD
005700         GOBACK.
005800
005900     INSPECT WS-DIGIT-PART TALLYING WS-NON-NUMERIC-TALLY
006000         FOR ALL SPACES.
006100
006200     IF WS-NON-NUMERIC-TALLY NOT = ZERO
006300         MOVE -1 TO BCHFMT-RETURN-CD
006400         GOBACK.
006500
006600     IF WS-DIGIT-PART IS NOT NUMERIC
006700         MOVE -1 TO BCHFMT-RETURN-CD.
006800
006900     GOBACK.
